000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  LIBLOAN                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* CALLED SUBPROGRAM - CARRIES THE LOAN/RETURN/EXTEND BUSINESS     00000900
001000* RULES FOR ONE TRANSACTION-RECORD AGAINST ONE MATCHED ITEM       00001000
001100* TABLE ENTRY AND ONE MATCHED USER TABLE ENTRY.  LIBUPD1 LOOKS    00001100
001200* THE ITEM AND USER UP WITH SEARCH ALL AND CALLS THIS MODULE         CL*09
001300* ONCE PER TRANSACTION, THE SAME WAY LIBUPD1 CALLS LIBLOAN ONCE      CL*09
001400* PER READER TRANSACTION.                                           CL*10
001500*                                                                 00001500
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001600
001700*                                                                 00001700
001800* HISTORY                                                         00001800
001900* 04/14/92  D.STOUT     ORIGINAL - LOAN AND RETURN ONLY           00001900
002000* 08/02/95  R.OKAFOR    ADDED EXTEND TRANSACTION TYPE, 5-LOAN CAP00002000
002100*                       VALIDATION  (REQ 6003)                    00002100
002200* 09/20/98  T.MARCHETTI Y2K - DAY-NUMBER AND DAY-INCREMENT MATH   00002200
002300*                       REWRITTEN FOR CCYYMMDD, 2-DIGIT YEAR      00002300
002400*                       WINDOWING REMOVED  (REQ 7710)             00002400
002500* 11/30/01  D.STOUT     OVERDUE RETURN NOW REJECTS BEFORE ANY     00002500
002600*                       MASTER FIELD IS TOUCHED, PER AUDIT FINDING00002600
002700*                       ON THE OLD RETURN PATH  (REQ 8040)        00002700
002710* 03/04/07  T.MARCHETTI HEADER COMMENT CLEANUP - CALLER REFERENCE    CL*09
002720*                       NOW NAMES LIBUPD1/LIBLOAN, NOT A STALE       CL*09
002730*                       PROGRAM PAIR LEFT OVER FROM AN EARLIER       CL*09
002740*                       DRAFT OF THIS COMMENT  (REQ 8215)            CL*09
002750* 04/18/07  T.MARCHETTI BANNER SAID "CUSTOMER" - THIS SHOP HAS       CL*10
002760*                       READERS, NOT CUSTOMERS  (REQ 8220)           CL*10
002800****************************************************************  00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID. LIBLOAN.                                             00003000
003100 AUTHOR. DOUG STOUT.                                              00003100
003200 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00003200
003300 DATE-WRITTEN. 04/14/92.                                          00003300
003400 DATE-COMPILED.                                                   00003400
003500 SECURITY. NON-CONFIDENTIAL.                                      00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER. IBM-390.                                        00003800
003900 OBJECT-COMPUTER. IBM-390.                                        00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400*                                                                 00004400
004500 01  WORK-VARIABLES.                                              00004500
004600     05  I                   PIC S9(4) COMP  VALUE 0.             00004600
004700     05  WS-SLOT             PIC S9(4) COMP  VALUE 0.             00004700
004800     05  WS-FREE-SLOT        PIC S9(4) COMP  VALUE 0.             00004800
004900     05  WS-DAYS-REMAINING   PIC S9(4) COMP  VALUE 0.             00004900
005000     05  WS-QUOT             PIC S9(9) COMP  VALUE 0.             00005000
005100     05  WS-REM4             PIC S9(4) COMP  VALUE 0.             00005100
005200     05  WS-REM100           PIC S9(4) COMP  VALUE 0.             00005200
005300     05  WS-REM400           PIC S9(4) COMP  VALUE 0.             00005300
005350     05  FILLER              PIC X(04).                 00005350
005400*                                                                 00005400
005500 01  LEAP-YEAR-SWITCH.                                            00005500
005600     05  WS-LEAP-SW          PIC X     VALUE 'N'.                 00005600
005700         88  IS-LEAP-YEAR    VALUE 'Y'.                           00005700
005750     05  FILLER              PIC X(03).                 00005750
005800*                                                                 00005800
005900 01  DATE-CONV-WORK.                                              00005900
006000     05  DC-DATE             PIC 9(8).                            00006000
006100     05  DC-DATE-PARTS REDEFINES DC-DATE.                         00006100
006200         10  DC-CCYY         PIC 9(4).                            00006200
006300         10  DC-MM           PIC 9(2).                            00006300
006400         10  DC-DD           PIC 9(2).                            00006400
006500     05  DC-DAYNUM           PIC S9(9) COMP.                      00006500
006550     05  FILLER              PIC X(04).                 00006550
006600*                                                                 00006600
006700 01  DAYS-IN-MONTH-TABLE.                                          00006700
006800     05  DIM-ENTRY           PIC 9(2)  VALUE 31 OCCURS 12 TIMES.  00006800
006850     05  FILLER              PIC X(04).                 00006850
006900*                  RESET BY 000-MAIN EACH CALL - VALUE CLAUSE     00006900
007000*                  ONLY SEEDS THE FIRST ENTRY, SEE 001-INIT-DIMS  00007000
007100*                                                                 00007100
007200 01  CUM-DAYS-TABLE.                                              00007200
007300     05  CDT-ENTRY            PIC 9(3) VALUE 0 OCCURS 12 TIMES.   00007300
007350     05  FILLER              PIC X(04).                 00007350
007400*                                                                 00007400
007500 01  DAYNUM-VIEW.                                                 00007500
007600     05  DV-DUE-DAYNUM       PIC S9(9) COMP.                      00007600
007700     05  DV-TXN-DAYNUM REDEFINES DV-DUE-DAYNUM PIC S9(9) COMP.    00007700
007800     05  FILLER              PIC X(04).                          00007800
007900*                                                                 00007900
008000 01  TXN-RESULT-WORK.                                             00008000
008100     05  WS-DAYS-OVERDUE     PIC S9(5) COMP  VALUE 0.             00008100
008150     05  WS-OVERDUE-DISP     PIC 9(04)       VALUE 0.             00008150
008160     05  WS-OVERDUE-DISP-X REDEFINES WS-OVERDUE-DISP PIC X(04).  00008160
008200     05  FILLER              PIC X(04).                          00008200
008300*                                                                 00008300
008400 LINKAGE SECTION.                                                 00008400
008500 01  LK-TRAN-REC.                                                 00008500
008600     05  LK-TXN-TYPE         PIC X(06).                           00008600
008700         88  LK-TXN-LOAN     VALUE 'LOAN  '.                      00008700
008800         88  LK-TXN-RETURN   VALUE 'RETURN'.                      00008800
008900         88  LK-TXN-EXTEND   VALUE 'EXTEND'.                      00008900
009000     05  LK-TXN-USER-ID      PIC X(10).                           00009000
009100     05  LK-TXN-ITEM-ID      PIC X(36).                           00009100
009200     05  LK-TXN-EXTEND-DAYS  PIC 9(03).                           00009200
009300     05  LK-TXN-DATE         PIC 9(08).                           00009300
009400 01  LK-ITEM-FOUND-SW        PIC X.                               00009400
009500     88  LK-ITEM-WAS-FOUND   VALUE 'Y'.                           00009500
009600 01  LK-ITEM-REC.                                                 00009600
009700     05  LK-ITM-ITEM-ID      PIC X(36).                           00009700
009800     05  LK-ITM-ITEM-TYPE    PIC X(07).                           00009800
009900     05  LK-ITM-ITEM-TITLE   PIC X(80).                           00009900
010000     05  LK-ITM-ITEM-YEAR    PIC 9(04).                           00010000
010100     05  LK-ITM-AVAIL        PIC X(01).                           00010100
010200         88  LK-ITM-AVAILABLE VALUE 'Y'.                          00010200
010300         88  LK-ITM-ON-LOAN   VALUE 'N'.                          00010300
010400     05  LK-ITM-BORROW-DATE  PIC 9(08).                           00010400
010500     05  LK-ITM-DUE-DATE     PIC 9(08).                           00010500
010600     05  LK-ITM-BOOK-AUTHOR  PIC X(60).                           00010600
010700     05  LK-ITM-BOOK-GENRE   PIC X(40).                           00010700
010800     05  LK-ITM-MAG-ISSUE-NO PIC 9(06).                           00010800
010900     05  LK-ITM-MAG-PUBLISHER PIC X(60).                          00010900
011000     05  FILLER              PIC X(10).                           00011000
011100 01  LK-USER-FOUND-SW        PIC X.                               00011100
011200     88  LK-USER-WAS-FOUND   VALUE 'Y'.                           00011200
011300 01  LK-USER-REC.                                                 00011300
011400     05  LK-USR-USER-ID      PIC X(10).                           00011400
011500     05  LK-USR-FIRST-NAME   PIC X(30).                           00011500
011600     05  LK-USR-LAST-NAME    PIC X(30).                           00011600
011700     05  LK-USR-LOAN-COUNT   PIC 9(02).                           00011700
011800     05  LK-USR-LOANED-ITEMS PIC X(36) OCCURS 5 TIMES.            00011800
011900     05  FILLER              PIC X(08).                           00011900
012000 01  LK-TXN-OK               PIC X.                               00012000
012100     88  LK-TXN-ACCEPTED     VALUE 'Y'.                           00012100
012200 01  LK-TXN-MSG              PIC X(50).                           00012200
012300*                                                                 00012300
012400****************************************************************  00012400
012500 PROCEDURE DIVISION USING LK-TRAN-REC, LK-ITEM-FOUND-SW,          00012500
012600         LK-ITEM-REC, LK-USER-FOUND-SW, LK-USER-REC, LK-TXN-OK,   00012600
012700         LK-TXN-MSG.                                              00012700
012800****************************************************************  00012800
012900*                                                                 00012900
013000 000-MAIN.                                                        00013000
013100     MOVE 'N' TO LK-TXN-OK.                                       00013100
013200     MOVE SPACES TO LK-TXN-MSG.                                   00013200
013300     PERFORM 001-INIT-DIMS-TABLE THRU 001-EXIT.                   00013300
013400     IF LK-TXN-LOAN                                               00013400
013500         PERFORM 100-LOAN-ITEM THRU 100-EXIT                      00013500
013600     ELSE                                                         00013600
013700     IF LK-TXN-RETURN                                             00013700
013800         PERFORM 200-RETURN-ITEM THRU 200-EXIT                    00013800
013900     ELSE                                                         00013900
014000     IF LK-TXN-EXTEND                                             00014000
014100         PERFORM 300-EXTEND-ITEM THRU 300-EXIT                    00014100
014200     ELSE                                                         00014200
014300         MOVE 'UNKNOWN TRANSACTION TYPE' TO LK-TXN-MSG            00014300
014400     END-IF END-IF END-IF.                                        00014400
014500     GOBACK.                                                      00014500
014600*                                                                 00014600
014700 001-INIT-DIMS-TABLE.                                             00014700
014800     MOVE 31 TO DIM-ENTRY(1).                                     00014800
014900     MOVE 28 TO DIM-ENTRY(2).                                     00014900
015000     MOVE 31 TO DIM-ENTRY(3).                                     00015000
015100     MOVE 30 TO DIM-ENTRY(4).                                     00015100
015200     MOVE 31 TO DIM-ENTRY(5).                                     00015200
015300     MOVE 30 TO DIM-ENTRY(6).                                     00015300
015400     MOVE 31 TO DIM-ENTRY(7).                                     00015400
015500     MOVE 31 TO DIM-ENTRY(8).                                     00015500
015600     MOVE 30 TO DIM-ENTRY(9).                                     00015600
015700     MOVE 31 TO DIM-ENTRY(10).                                    00015700
015800     MOVE 30 TO DIM-ENTRY(11).                                    00015800
015900     MOVE 31 TO DIM-ENTRY(12).                                    00015900
015901     MOVE 000 TO CDT-ENTRY(1).                                    00015901
015902     MOVE 031 TO CDT-ENTRY(2).                                    00015902
015903     MOVE 059 TO CDT-ENTRY(3).                                    00015903
015904     MOVE 090 TO CDT-ENTRY(4).                                    00015904
015905     MOVE 120 TO CDT-ENTRY(5).                                    00015905
015906     MOVE 151 TO CDT-ENTRY(6).                                    00015906
015907     MOVE 181 TO CDT-ENTRY(7).                                    00015907
015908     MOVE 212 TO CDT-ENTRY(8).                                    00015908
015909     MOVE 243 TO CDT-ENTRY(9).                                    00015909
015910     MOVE 273 TO CDT-ENTRY(10).                                   00015910
015911     MOVE 304 TO CDT-ENTRY(11).                                   00015911
015912     MOVE 334 TO CDT-ENTRY(12).                                   00015912
016000 001-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200*                                                                 00016200
016300 100-LOAN-ITEM.                                                   00016300
016400     PERFORM 110-VALIDATE-LOAN THRU 110-EXIT.                     00016400
016500     IF NOT LK-TXN-ACCEPTED                                       00016500
016600         GO TO 100-EXIT                                           00016600
016700     END-IF.                                                      00016700
016800     MOVE 'N' TO LK-ITM-AVAIL.                                    00016800
016900     MOVE LK-TXN-DATE TO LK-ITM-BORROW-DATE.                      00016900
017000     MOVE LK-TXN-DATE TO DC-DATE.                                 00017000
017100     MOVE 30 TO WS-DAYS-REMAINING.                                00017100
017200     PERFORM 800-ADD-DAYS THRU 800-EXIT.                          00017200
017300     MOVE DC-DATE TO LK-ITM-DUE-DATE.                             00017300
017400     PERFORM 120-ADD-LOANED-ITEM THRU 120-EXIT.                   00017400
017500     MOVE 'LOAN ACCEPTED' TO LK-TXN-MSG.                          00017500
017600 100-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
017800*                                                                 00017800
017900 110-VALIDATE-LOAN.                                                00017900
018000     MOVE 'N' TO LK-TXN-OK.                                       00018000
018100     IF NOT LK-ITEM-WAS-FOUND                                     00018100
018200         MOVE 'ITEM NOT FOUND' TO LK-TXN-MSG                      00018200
018300         GO TO 110-EXIT                                           00018300
018400     END-IF.                                                      00018400
018500     IF NOT LK-USER-WAS-FOUND                                     00018500
018600         MOVE 'USER NOT FOUND' TO LK-TXN-MSG                      00018600
018700         GO TO 110-EXIT                                           00018700
018800     END-IF.                                                      00018800
018900     IF LK-USR-LOAN-COUNT >= 5                                    00018900
019000         MOVE 'USER ALREADY HAS 5 ITEMS ON LOAN' TO LK-TXN-MSG    00019000
019100         GO TO 110-EXIT                                           00019100
019200     END-IF.                                                      00019200
019300     IF NOT LK-ITM-AVAILABLE                                      00019300
019400         MOVE 'ITEM ALREADY ON LOAN' TO LK-TXN-MSG                00019400
019500         GO TO 110-EXIT                                           00019500
019600     END-IF.                                                      00019600
019700     MOVE 'Y' TO LK-TXN-OK.                                       00019700
019800 110-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000*                                                                 00020000
020100 120-ADD-LOANED-ITEM.                                             00020100
020200     MOVE 0 TO WS-FREE-SLOT.                                      00020200
020300     PERFORM 125-FIND-FREE-SLOT THRU 125-EXIT                     00020300
020400             VARYING I FROM 1 BY 1 UNTIL I > 5.                   00020400
020500     IF WS-FREE-SLOT > 0                                          00020500
020600         MOVE LK-TXN-ITEM-ID TO LK-USR-LOANED-ITEMS(WS-FREE-SLOT) 00020600
020700         ADD 1 TO LK-USR-LOAN-COUNT                               00020700
020800     END-IF.                                                      00020800
020900 120-EXIT.                                                        00020900
021000     EXIT.                                                        00021000
021100*                                                                 00021100
021200 125-FIND-FREE-SLOT.                                              00021200
021300     IF WS-FREE-SLOT = 0                                          00021300
021400         IF LK-USR-LOANED-ITEMS(I) = SPACES                       00021400
021500             MOVE I TO WS-FREE-SLOT                               00021500
021600         END-IF                                                   00021600
021700     END-IF.                                                      00021700
021800 125-EXIT.                                                        00021800
021900     EXIT.                                                        00021900
022000*                                                                 00022000
022100 200-RETURN-ITEM.                                                 00022100
022200     PERFORM 210-VALIDATE-RETURN THRU 210-EXIT.                   00022200
022300     IF NOT LK-TXN-ACCEPTED                                       00022300
022400         GO TO 200-EXIT                                           00022400
022500     END-IF.                                                      00022500
022600     MOVE 'Y' TO LK-ITM-AVAIL.                                    00022600
022700     MOVE 0 TO LK-ITM-BORROW-DATE.                                00022700
022800     MOVE 0 TO LK-ITM-DUE-DATE.                                   00022800
022900     PERFORM 220-REMOVE-LOANED-ITEM THRU 220-EXIT.                00022900
023000     MOVE 'RETURN ACCEPTED' TO LK-TXN-MSG.                        00023000
023100 200-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300*                                                                 00023300
023400 210-VALIDATE-RETURN.                                              00023400
023500     MOVE 'N' TO LK-TXN-OK.                                       00023500
023600     MOVE 0 TO WS-SLOT.                                           00023600
023700     IF NOT LK-ITEM-WAS-FOUND                                     00023700
023800         MOVE 'ITEM NOT FOUND' TO LK-TXN-MSG                      00023800
023900         GO TO 210-EXIT                                           00023900
024000     END-IF.                                                      00024000
024100     PERFORM 215-FIND-LOANED-SLOT THRU 215-EXIT                   00024100
024200             VARYING I FROM 1 BY 1 UNTIL I > 5.                   00024200
024300     IF WS-SLOT = 0                                               00024300
024400         MOVE 'ITEM NOT ON LOAN TO THIS USER' TO LK-TXN-MSG       00024400
024500         GO TO 210-EXIT                                           00024500
024600     END-IF.                                                      00024600
024700     MOVE LK-ITM-DUE-DATE TO DC-DATE.                             00024700
024800     PERFORM 850-DATE-TO-DAYNUM THRU 850-EXIT.                    00024800
024900     MOVE DC-DAYNUM TO DV-DUE-DAYNUM.                             00024900
025000     MOVE LK-TXN-DATE TO DC-DATE.                                 00025000
025100     PERFORM 850-DATE-TO-DAYNUM THRU 850-EXIT.                    00025100
025200     IF DC-DAYNUM > DV-DUE-DAYNUM                                 00025200
025300         COMPUTE WS-DAYS-OVERDUE = DC-DAYNUM - DV-DUE-DAYNUM       00025300
025310         MOVE WS-DAYS-OVERDUE TO WS-OVERDUE-DISP                  00025310
025320         STRING 'RETURN REJECTED - OVERDUE BY ' DELIMITED BY SIZE 00025320
025330                WS-OVERDUE-DISP-X DELIMITED BY SIZE               00025330
025340                ' DAYS' DELIMITED BY SIZE                         00025340
025350           INTO LK-TXN-MSG                                       00025350
025360         END-STRING                                               00025360
025500         GO TO 210-EXIT                                           00025500
025600     END-IF.                                                      00025600
025700     MOVE 'Y' TO LK-TXN-OK.                                       00025700
025800 210-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100 215-FIND-LOANED-SLOT.                                             00026100
026200     IF WS-SLOT = 0                                               00026200
026300         IF LK-USR-LOANED-ITEMS(I) = LK-TXN-ITEM-ID               00026300
026400             MOVE I TO WS-SLOT                                    00026400
026500         END-IF                                                   00026500
026600     END-IF.                                                      00026600
026700 215-EXIT.                                                        00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000 220-REMOVE-LOANED-ITEM.                                           00027000
027100     MOVE SPACES TO LK-USR-LOANED-ITEMS(WS-SLOT).                 00027100
027200     IF LK-USR-LOAN-COUNT > 0                                     00027200
027300         SUBTRACT 1 FROM LK-USR-LOAN-COUNT                        00027300
027400     END-IF.                                                      00027400
027500 220-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700*                                                                 00027700
027800 300-EXTEND-ITEM.                                                 00027800
027900     PERFORM 310-VALIDATE-EXTEND THRU 310-EXIT.                   00027900
028000     IF NOT LK-TXN-ACCEPTED                                       00028000
028100         GO TO 300-EXIT                                           00028100
028200     END-IF.                                                      00028200
028300     MOVE LK-ITM-DUE-DATE TO DC-DATE.                             00028300
028400     MOVE LK-TXN-EXTEND-DAYS TO WS-DAYS-REMAINING.                00028400
028500     PERFORM 800-ADD-DAYS THRU 800-EXIT.                          00028500
028600     MOVE DC-DATE TO LK-ITM-DUE-DATE.                             00028600
028700     MOVE 'EXTEND ACCEPTED' TO LK-TXN-MSG.                        00028700
028800 300-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100 310-VALIDATE-EXTEND.                                              00029100
029200     MOVE 'N' TO LK-TXN-OK.                                       00029200
029300     IF NOT LK-ITEM-WAS-FOUND                                     00029300
029400         MOVE 'ITEM NOT FOUND' TO LK-TXN-MSG                      00029400
029500         GO TO 310-EXIT                                           00029500
029600     END-IF.                                                      00029600
029700     IF LK-ITM-AVAILABLE                                          00029700
029800         MOVE 'ITEM IS NOT CURRENTLY ON LOAN' TO LK-TXN-MSG       00029800
029900         GO TO 310-EXIT                                           00029900
030000     END-IF.                                                      00030000
030100     MOVE 'Y' TO LK-TXN-OK.                                       00030100
030200 310-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400*                                                                 00030400
030500 800-ADD-DAYS.                                                    00030500
030600*                  ADDS WS-DAYS-REMAINING DAYS TO DC-DATE, ONE     00030600
030700*                  CALENDAR DAY AT A TIME, CROSSING MONTH AND     00030700
030800*                  YEAR BOUNDARIES AND LEAP FEBRUARYS AS NEEDED.  00030800
030900     PERFORM 810-BUMP-ONE-DAY THRU 810-EXIT                       00030900
031000             UNTIL WS-DAYS-REMAINING = 0.                        00031000
031100 800-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300*                                                                 00031300
031400 810-BUMP-ONE-DAY.                                                00031400
031500     PERFORM 840-TEST-LEAP-YEAR THRU 840-EXIT.                    00031500
031600     ADD 1 TO DC-DD.                                              00031600
031700     IF DC-MM = 2 AND IS-LEAP-YEAR                                00031700
031800         IF DC-DD > 29                                            00031800
031900             MOVE 1 TO DC-DD                                      00031900
032000             ADD 1 TO DC-MM                                       00032000
032100         END-IF                                                   00032100
032200     ELSE                                                         00032200
032300         IF DC-DD > DIM-ENTRY(DC-MM)                              00032300
032400             MOVE 1 TO DC-DD                                      00032400
032500             ADD 1 TO DC-MM                                       00032500
032600         END-IF                                                   00032600
032700     END-IF.                                                      00032700
032800     IF DC-MM > 12                                                00032800
032900         MOVE 1 TO DC-MM                                          00032900
033000         ADD 1 TO DC-CCYY                                         00033000
033100     END-IF.                                                      00033100
033200     SUBTRACT 1 FROM WS-DAYS-REMAINING.                           00033200
033300 810-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600 840-TEST-LEAP-YEAR.                                              00033600
033700     DIVIDE DC-CCYY BY 4   GIVING WS-QUOT REMAINDER WS-REM4.      00033700
033800     DIVIDE DC-CCYY BY 100 GIVING WS-QUOT REMAINDER WS-REM100.    00033800
033900     DIVIDE DC-CCYY BY 400 GIVING WS-QUOT REMAINDER WS-REM400.    00033900
034000     MOVE 'N' TO WS-LEAP-SW.                                      00034000
034100     IF WS-REM4 = 0 AND WS-REM100 NOT = 0                         00034100
034200         MOVE 'Y' TO WS-LEAP-SW                                   00034200
034300     END-IF.                                                      00034300
034400     IF WS-REM400 = 0                                             00034400
034500         MOVE 'Y' TO WS-LEAP-SW                                   00034500
034600     END-IF.                                                      00034600
034700 840-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900*                                                                 00034900
035000 850-DATE-TO-DAYNUM.                                              00035000
035100*                  CONVERTS DC-DATE TO AN ABSOLUTE DAY NUMBER SO  00035100
035200*                  TWO DATES CAN BE SUBTRACTED FOR AN OVERDUE     00035200
035300*                  DAY COUNT.  NOT A CALENDAR, JUST A MONOTONIC    00035300
035400*                  COUNTER - ONLY THE DIFFERENCE BETWEEN TWO      00035400
035500*                  VALUES MEANS ANYTHING.                         00035500
035600     PERFORM 840-TEST-LEAP-YEAR THRU 840-EXIT.                    00035600
035700     DIVIDE DC-CCYY BY 4   GIVING WS-QUOT.                        00035700
035800     COMPUTE DC-DAYNUM = (DC-CCYY * 365) + WS-QUOT                00035800
035900             + CDT-ENTRY(DC-MM) + DC-DD.                          00035900
036000     DIVIDE DC-CCYY BY 100 GIVING WS-QUOT.                        00036000
036100     SUBTRACT WS-QUOT FROM DC-DAYNUM.                              00036100
036200     DIVIDE DC-CCYY BY 400 GIVING WS-QUOT.                        00036200
036300     ADD WS-QUOT TO DC-DAYNUM.                                     00036300
036400     IF DC-MM > 2 AND IS-LEAP-YEAR                                00036400
036500         ADD 1 TO DC-DAYNUM                                       00036500
036600     END-IF.                                                      00036600
036700 850-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
