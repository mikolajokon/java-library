000100******************************************************************00000100
000200*    MEMBER: ITEMCPY                                              00000200
000300*    ITEM MASTER RECORD - BOOKS AND MAGAZINES, ONE PHYSICAL       00000300
000400*    LAYOUT CARRIES BOTH, DISCRIMINATED BY :TAG:-ITEM-TYPE.       00000400
000500*    COPY WITH REPLACING ==:TAG:== BY ==xxx== AT EACH POINT OF USE00000500
000600*    SO THE SAME LAYOUT CAN SERVE THE INPUT FD, THE OUTPUT FD,    00000600
000700*    AND THE WORKING-STORAGE TABLE ENTRY UNDER DIFFERENT NAMES.   00000700
000800*                                                                 00000800
000900*    HISTORY                                                     00000900
001000*    02/11/91  D.STOUT    ORIGINAL LAYOUT, BOOKS ONLY             00001000
001100*    06/03/93  R.OKAFOR   ADDED MAGAZINE-ONLY FIELDS (REQ 4471)   00001100
001200*    09/20/98  T.MARCHETTI  Y2K - BORROW/DUE DATES MOVED TO CCYYMM00001200
001300*                          DD (WERE 2-DIGIT YEAR)      (REQ 7710)00001300
001400*    01/05/02  D.STOUT    WIDENED TITLE TO X(80) (REQ 8102)       00001400
001500******************************************************************00001500
001600 01  :TAG:-REC.                                                  00001600
001700     05  :TAG:-ITEM-ID              PIC X(36).                   00001700
001800     05  :TAG:-ITEM-TYPE            PIC X(07).                   00001800
001900         88  :TAG:-IS-BOOK          VALUE 'BOOK   '.              00001900
002000         88  :TAG:-IS-MAGAZINE      VALUE 'MAGAZINE'.             00002000
002100     05  :TAG:-ITEM-TITLE           PIC X(80).                   00002100
002200     05  :TAG:-ITEM-YEAR            PIC 9(04).                   00002200
002300     05  :TAG:-ITEM-AVAIL           PIC X(01).                   00002300
002400         88  :TAG:-AVAILABLE        VALUE 'Y'.                   00002400
002500         88  :TAG:-ON-LOAN          VALUE 'N'.                   00002500
002600     05  :TAG:-BORROW-DATE          PIC 9(08).                   00002600
002700*                  CCYYMMDD, ZERO WHEN NOT CURRENTLY ON LOAN      00002700
002800     05  :TAG:-DUE-DATE             PIC 9(08).                   00002800
002900*                  CCYYMMDD = BORROW-DATE + 30 DAYS               00002900
003000     05  :TAG:-BOOK-AUTHOR          PIC X(60).                   00003000
003100*                  BOOK ONLY.  SPACES WHEN ITEM-TYPE = MAGAZINE   00003100
003200     05  :TAG:-BOOK-GENRE           PIC X(40).                   00003200
003300*                  BOOK ONLY.  SPACES WHEN ITEM-TYPE = MAGAZINE   00003300
003400     05  :TAG:-MAG-ISSUE-NO         PIC 9(06).                   00003400
003500*                  MAGAZINE ONLY.  ZERO WHEN ITEM-TYPE = BOOK     00003500
003600     05  :TAG:-MAG-PUBLISHER        PIC X(60).                   00003600
003700*                  MAGAZINE ONLY.  SPACES WHEN ITEM-TYPE = BOOK   00003700
003800     05  FILLER                     PIC X(10).                  00003800
