000100******************************************************************00000100
000200*    MEMBER: TRANREC                                              00000200
000300*    TRANSACTION-FILE RECORD - ONE LOAN/RETURN/EXTEND REQUEST.    00000300
000400*    RECORD LENGTH IS 63 BYTES FLAT, NO SLACK - THIS IS THE       00000400
000500*    PHYSICAL LAYOUT OF TRANFILE, NOT JUST A WORKING COPY, SO     00000500
000600*    NO FILLER PAD IS CARRIED HERE.                               00000600
000700*                                                                 00000700
000800*    HISTORY                                                     00000800
000900*    04/14/92  D.STOUT    ORIGINAL LAYOUT                         00000900
001000*    09/20/98  T.MARCHETTI  Y2K - TXN-DATE WIDENED TO CCYYMMDD    00001000
001100*                          (WAS YYMMDD)              (REQ 7710)  00001100
001200******************************************************************00001200
001300 01  TRANSACTION-RECORD.                                         00001300
001400     05  TXN-TYPE                   PIC X(06).                   00001400
001500         88  TXN-IS-LOAN            VALUE 'LOAN  '.               00001500
001600         88  TXN-IS-RETURN          VALUE 'RETURN'.               00001600
001700         88  TXN-IS-EXTEND          VALUE 'EXTEND'.               00001700
001800     05  TXN-USER-ID                PIC X(10).                   00001800
001900     05  TXN-ITEM-ID                PIC X(36).                   00001900
002000     05  TXN-EXTEND-DAYS            PIC 9(03).                   00002000
002100     05  TXN-DATE                   PIC 9(08).                   00002100
