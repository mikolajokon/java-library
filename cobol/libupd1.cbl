000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  LIBUPD1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL TRANSACTION FILE AND APPLIES LOAN, RETURN    00000900
001000* AND EXTEND REQUESTS AGAINST THE ITEM MASTER AND THE READER      00001000
001100* (USER) MASTER, BOTH HELD AS SORTED WORKING-STORAGE TABLES       00001100
001200* SINCE THE PRODUCTION BUILD HAS NO ISAM SUPPORT.  PRODUCES THE   00001200
001300* READER LOAN REPORT AND THE TRANSACTION LOG, AND REWRITES BOTH   00001300
001400* MASTERS AT END OF RUN.                                          00001400
001500*                                                                 00001500
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001600
001700*                                                                 00001700
001800* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS LAB 00001800
001900*                                                                 00001900
002000* Transaction file record descriptions:                           00002000
002100*     0    1    1    2    2    3    3    4    4    5    5    6    00002100
002200* ....5....0....5....0....5....0....5....0....5....0....5....0....00002200
002300*                                                                 00002300
002400* TXN-TYPE(6) TXN-USER-ID(10) TXN-ITEM-ID(36) TXN-EXTEND-DAYS(3)  00002400
002500* TXN-DATE(8) -- SEE COPY MEMBER TRANREC FOR THE FULL LAYOUT.      00002500
002600*                                                                 00002600
002700* HISTORY                                                         00002700
002800* 02/11/91  D.STOUT     ORIGINAL - LOAN/RETURN ONLY, NO REPORT    00002800
002900* 06/03/93  R.OKAFOR    ADDED READER LOAN REPORT, ITEM/USER       00002900
003000*                       TABLES REBUILT FROM LIBSORT  (REQ 4471)  00003000
003100* 08/02/95  R.OKAFOR    ADDED EXTEND TRANSACTION TYPE  (REQ 6003)00003100
003200* 09/20/98  T.MARCHETTI Y2K - CURRENT-DATE AND ALL STAMPED DATES  00003200
003300*                       NOW CCYYMMDD THROUGHOUT  (REQ 7710)       00003300
003400* 11/30/01  D.STOUT     SUMMARY TOTALS ADDED TO LOAN REPORT       00003400
003410*                       FOOTER PER BATCH STANDARDS REVIEW         00003410
003600* 01/05/02  D.STOUT     TITLE WIDENED TO X(80) TO MATCH ITEMCPY    00003600
003700*                       (REQ 8102)                                00003700
003710* 07/12/06  R.OKAFOR    READER/ITEM REPORT LINES NOW STRUNG UP       CL*08
003720*                       FREE-TEXT INSTEAD OF PADDED FIXED            CL*08
003730*                       FIELDS, AND A NOT-FOUND ITEM OR USER         CL*08
003740*                       NO LONGER LOGS THE WRONG TABLE SLOT          CL*08
003750*                       (REQ 8210)                                   CL*08
003760* 03/04/07  T.MARCHETTI REQUESTED/ACCEPTED/REJECTED COUNTS PER        CL*09
003770*                       TRANSACTION TYPE NO LONGER DEAD-END IN        CL*09
003780*                       WORKING-STORAGE - NEW STATISTICS SECTION      CL*09
003790*                       AT THE BOTTOM OF THE LOAN REPORT  (REQ 8215)  CL*09
003792* 04/18/07  T.MARCHETTI DROPPED THE OLD ABEND-TEST SWITCH - NEVER     CL*10
003794*                       WIRED TO ANY PARAGRAPH, JUST A LEFTOVER       CL*10
003796*                       DEBUG HOOK (REQ 8220)                         CL*10
003800****************************************************************  00003800
003900 IDENTIFICATION DIVISION.                                         00003900
004000 PROGRAM-ID. LIBUPD1.                                             00004000
004100 AUTHOR. DOUG STOUT.                                              00004100
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00004200
004300 DATE-WRITTEN. 02/11/91.                                          00004300
004400 DATE-COMPILED.                                                   00004400
004500 SECURITY. NON-CONFIDENTIAL.                                      00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-390.                                        00004800
004900 OBJECT-COMPUTER. IBM-390.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400                                                                  00005400
005500     SELECT ITEMS-MASTER-IN  ASSIGN TO ITEMIN                    00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-ITEMIN-STATUS.                       00005700
005800                                                                  00005800
005900     SELECT ITEMS-MASTER-OUT ASSIGN TO ITEMOUT                   00005900
006000         ACCESS IS SEQUENTIAL                                     00006000
006100         FILE STATUS  IS  WS-ITEMOUT-STATUS.                      00006100
006200                                                                  00006200
006300     SELECT USERS-MASTER-IN  ASSIGN TO USERIN                    00006300
006400         ACCESS IS SEQUENTIAL                                     00006400
006500         FILE STATUS  IS  WS-USERIN-STATUS.                       00006500
006600                                                                  00006600
006700     SELECT USERS-MASTER-OUT ASSIGN TO USEROUT                   00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS  IS  WS-USEROUT-STATUS.                      00006900
007000                                                                  00007000
007100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00007100
007200         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00007200
007300                                                                  00007300
007400     SELECT LOAN-REPORT-OUT  ASSIGN TO LOANRPT                    00007400
007500         FILE STATUS  IS  WS-LOANRPT-STATUS.                      00007500
007600                                                                  00007600
007700     SELECT TRANSACTION-LOG-OUT ASSIGN TO TRANLOG                00007700
007800         FILE STATUS  IS  WS-TRANLOG-STATUS.                      00007800
007900                                                                  00007900
008000***************************************************************** 00008000
008100 DATA DIVISION.                                                   00008100
008200 FILE SECTION.                                                    00008200
008300                                                                  00008300
008400 FD  ITEMS-MASTER-IN                                              00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY ITEMCPY REPLACING ==:TAG:== BY ==ITI==.                     00008600
008700                                                                  00008700
008800 FD  ITEMS-MASTER-OUT                                             00008800
008900     RECORDING MODE IS F.                                         00008900
009000 COPY ITEMCPY REPLACING ==:TAG:== BY ==ITO==.                     00009000
009100                                                                  00009100
009200 FD  USERS-MASTER-IN                                              00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY USERCPY REPLACING ==:TAG:== BY ==USI==.                     00009400
009500                                                                  00009500
009600 FD  USERS-MASTER-OUT                                             00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY USERCPY REPLACING ==:TAG:== BY ==USO==.                     00009800
009900                                                                  00009900
010000 FD  TRANSACTION-FILE                                             00010000
010100     RECORDING MODE IS F.                                         00010100
010200 COPY TRANREC.                                                    00010200
010300                                                                  00010300
010400 FD  LOAN-REPORT-OUT                                              00010400
010500     RECORDING MODE IS F.                                         00010500
010600 01  LOAN-REPORT-RECORD          PIC X(132).                     00010600
010700                                                                  00010700
010800 FD  TRANSACTION-LOG-OUT                                          00010800
010900     RECORDING MODE IS F.                                         00010900
011000 01  LOG-RECORD                  PIC X(132).                     00011000
011100                                                                  00011100
011200***************************************************************** 00011200
011300 WORKING-STORAGE SECTION.                                         00011300
011400***************************************************************** 00011400
011500*                                                                 00011500
011600 01  SYSTEM-DATE-AND-TIME.                                        00011600
011700     05  CURRENT-DATE.                                            00011700
011800         10  CURRENT-CCYY        PIC 9(4).                        00011800
011900         10  CURRENT-MONTH       PIC 9(2).                        00011900
012000         10  CURRENT-DAY         PIC 9(2).                        00012000
012100     05  CURRENT-TIME.                                            00012100
012200         10  CURRENT-HOUR        PIC 9(2).                        00012200
012300         10  CURRENT-MINUTE      PIC 9(2).                        00012300
012400         10  CURRENT-SECOND      PIC 9(2).                        00012400
012500         10  CURRENT-HNDSEC      PIC 9(2).                        00012500
012550     05  FILLER              PIC X(04).                     00012550
012600*                                                                 00012600
012700 01  WS-FIELDS.                                                   00012700
012800     05  WS-ITEMIN-STATUS        PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-ITEMOUT-STATUS       PIC X(2)  VALUE SPACES.          00012900
013000     05  WS-USERIN-STATUS        PIC X(2)  VALUE SPACES.          00013000
013100     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00013100
013200     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00013200
013300     05  WS-LOANRPT-STATUS       PIC X(2)  VALUE SPACES.          00013300
013400     05  WS-TRANLOG-STATUS       PIC X(2)  VALUE SPACES.          00013400
013500     05  WS-ITEM-EOF             PIC X     VALUE 'N'.             00013500
013600     05  WS-USER-EOF             PIC X     VALUE 'N'.             00013600
013700     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00013700
013800     05  WS-ITEM-FOUND-SW        PIC X     VALUE 'N'.             00013800
013900         88  WS-ITEM-FOUND       VALUE 'Y'.                       00013900
014000     05  WS-USER-FOUND-SW        PIC X     VALUE 'N'.             00014000
014100         88  WS-USER-FOUND       VALUE 'Y'.                       00014100
014200     05  WS-TXN-OK               PIC X     VALUE 'N'.             00014200
014300         88  WS-TXN-ACCEPTED     VALUE 'Y'.                       00014300
014400     05  WS-TXN-MSG              PIC X(50) VALUE SPACES.          00014400
014450     05  FILLER              PIC X(04).                     00014450
014452*                  CL*08 - CALL-ARGUMENT STAGING AREAS SO A          CL*08
014453*                  MISSING ITEM/USER NEVER ADDRESSES SLOT 1          CL*08
014454*                  OF AN EMPTY OCCURS TABLE  (REQ 8210)              CL*08
014456 01  WS-ITEM-CALL-BUF.                                               CL*08
014458     05  CB-ITEM-ID          PIC X(36).                              CL*08
014460     05  CB-ITEM-TYPE        PIC X(07).                              CL*08
014462     05  CB-ITEM-TITLE       PIC X(80).                              CL*08
014464     05  CB-ITEM-YEAR        PIC 9(04).                              CL*08
014466     05  CB-ITEM-AVAIL       PIC X(01).                              CL*08
014468     05  CB-BORROW-DATE      PIC 9(08).                              CL*08
014470     05  CB-DUE-DATE         PIC 9(08).                              CL*08
014472     05  CB-BOOK-AUTHOR      PIC X(60).                              CL*08
014474     05  CB-BOOK-GENRE       PIC X(40).                              CL*08
014476     05  CB-MAG-ISSUE-NO     PIC 9(06).                              CL*08
014478     05  CB-MAG-PUBLISHER    PIC X(60).                              CL*08
014480     05  FILLER              PIC X(10).                              CL*08
014482*                                                                 00014482
014484 01  WS-USER-CALL-BUF.                                               CL*08
014486     05  CB-USER-ID          PIC X(10).                              CL*08
014488     05  CB-FIRST-NAME       PIC X(30).                              CL*08
014490     05  CB-LAST-NAME        PIC X(30).                              CL*08
014492     05  CB-LOAN-COUNT       PIC 9(02).                              CL*08
014494     05  CB-LOANED-ITEMS     PIC X(36) OCCURS 5 TIMES.               CL*08
014496     05  FILLER              PIC X(08).                              CL*08
014500*                                                                 00014500
014600 01  WORK-VARIABLES.                                              00014600
014700     05  WS-ITEM-COUNT           PIC S9(8) COMP  VALUE 0.         00014700
014800     05  WS-USER-COUNT           PIC S9(8) COMP  VALUE 0.         00014800
014900     05  IT-IDX                  PIC S9(8) COMP  VALUE 0.         00014900
015000     05  UT-IDX                  PIC S9(8) COMP  VALUE 0.         00015000
015050     05  FILLER                  PIC X(04).                 00015050
015060*                  CL*10 - PULLED OUT OF WORK-VARIABLES AS A         CL*10
015070*                  STANDALONE 77-LEVEL ITEM - IT SUBSCRIPTS ONLY     CL*10
015080*                  THE LOANED-ITEM SLOTS, NOT THE MASTER TABLES      CL*10
015085*                  IT-IDX/UT-IDX INDEX  (REQ 8220)                   CL*10
015090 77  LOAN-IDX                    PIC S9(8) COMP  VALUE 0.           CL*10
015200*                                                                 00015200
015300 01  REPORT-TOTALS.                                               00015300
015400     05  NUM-TRAN-RECS           PIC S9(9) COMP-3 VALUE +0.       00015400
015500     05  NUM-LOAN-REQUESTS       PIC S9(9) COMP-3 VALUE +0.       00015500
015600     05  NUM-LOAN-ACCEPTED       PIC S9(9) COMP-3 VALUE +0.       00015600
015700     05  NUM-RETURN-REQUESTS     PIC S9(9) COMP-3 VALUE +0.       00015700
015800     05  NUM-RETURN-ACCEPTED     PIC S9(9) COMP-3 VALUE +0.       00015800
015900     05  NUM-EXTEND-REQUESTS     PIC S9(9) COMP-3 VALUE +0.       00015900
016000     05  NUM-EXTEND-ACCEPTED     PIC S9(9) COMP-3 VALUE +0.       00016000
016100     05  WS-USERS-WITH-LOANS     PIC S9(9) COMP-3 VALUE +0.       00016100
016200     05  WS-ITEMS-ON-LOAN        PIC S9(9) COMP-3 VALUE +0.       00016200
016220     05  WS-STATS-REJECTED       PIC S9(9) COMP-3 VALUE +0.          CL*09
016250     05  FILLER                  PIC X(04).                 00016250
016300*                  TXN-TYPE, TXN-USER-ID, TXN-ITEM-ID, ETC. ARE    00016300
016310*                  REFERENCED DIRECTLY OFF THE TRANSACTION-FILE   00016310
016320*                  FD RECORD BELOW - NO WORKING-STORAGE COPY OF   00016320
016330*                  TRANREC IS NEEDED SINCE THE RECORD IS READ     00016330
016340*                  WITHOUT AN INTO CLAUSE.                        00016340
016500*                                                                 00016500
016600 01  ITEM-TABLE.                                                  00016600
016700     05  IT-ENTRY OCCURS 1 TO 2000 TIMES DEPENDING ON             00016700
016800             WS-ITEM-COUNT                                        00016800
016900             ASCENDING KEY IS IT-ITEM-ID                          00017000
017000             INDEXED BY IT-TAB-IDX.                               00017000
017100         10  IT-ITEM-ID          PIC X(36).                       00017100
017200         10  IT-ITEM-TYPE        PIC X(07).                      00017200
017300             88  IT-IS-BOOK      VALUE 'BOOK   '.                 00017300
017400             88  IT-IS-MAGAZINE  VALUE 'MAGAZINE'.                00017400
017500         10  IT-ITEM-TITLE       PIC X(80).                       00017500
017600         10  IT-ITEM-YEAR        PIC 9(04).                       00017600
017700         10  IT-ITEM-AVAIL       PIC X(01).                       00017700
017800             88  IT-AVAILABLE    VALUE 'Y'.                       00017800
017900             88  IT-ON-LOAN      VALUE 'N'.                       00017900
018000         10  IT-BORROW-DATE      PIC 9(08).                       00018000
018100         10  IT-DUE-DATE         PIC 9(08).                       00018100
018200         10  IT-BOOK-AUTHOR      PIC X(60).                       00018200
018300         10  IT-BOOK-GENRE       PIC X(40).                       00018300
018400         10  IT-MAG-ISSUE-NO     PIC 9(06).                       00018400
018500         10  IT-MAG-PUBLISHER    PIC X(60).                       00018500
018600         10  FILLER              PIC X(10).                      00018600
018700*                                                                 00018700
018800 01  USER-TABLE.                                                  00018800
018900     05  UT-ENTRY OCCURS 1 TO 2000 TIMES DEPENDING ON             00018900
019000             WS-USER-COUNT                                        00019000
019100             ASCENDING KEY IS UT-USER-ID-KEY                      00019100
019200             INDEXED BY UT-TAB-IDX.                               00019200
019300         10  UT-USER-ID-KEY      PIC X(36).                       00019300
019310         10  UT-DATA-AREA.                                        00019310
019400             15  UT-USER-ID          PIC X(10).                   00019400
019500             15  UT-FIRST-NAME       PIC X(30).                   00019500
019600             15  UT-LAST-NAME        PIC X(30).                   00019600
019700             15  UT-LOAN-COUNT       PIC 9(02).                   00019700
019800             15  UT-LOANED-ITEMS     PIC X(36) OCCURS 5 TIMES.    00019800
019900             15  FILLER              PIC X(08).                  00019900
020000         10  FILLER                  PIC X(24).                  00020000
020100*                                                                 00020100
020200 01  RPT-DATE-DISPLAY.                                            00020200
020300     05  RPT-DD-CCYY             PIC 9(04).                       00020300
020400     05  RPT-DD-DASH1            PIC X     VALUE '-'.             00020400
020500     05  RPT-DD-MM               PIC 9(02).                       00020500
020600     05  RPT-DD-DASH2            PIC X     VALUE '-'.             00020600
020700     05  RPT-DD-DD               PIC 9(02).                       00020700
020750     05  FILLER                  PIC X(04).                 00020750
020800*                                                                 00020800
020900 01  RPT-DUE-DATE-SOURCE.                                         00020900
021000     05  RPT-SRC-DATE            PIC 9(08).                       00021000
021100     05  RPT-SRC-DATE-PARTS REDEFINES RPT-SRC-DATE.               00021100
021200         10  RPT-SRC-CCYY        PIC 9(04).                       00021200
021300         10  RPT-SRC-MM          PIC 9(02).                       00021300
021400         10  RPT-SRC-DD          PIC 9(02).                       00021400
021450     05  FILLER                  PIC X(04).                 00021450
021500*                                                                 00021500
021600 01  RPT-COUNT-DISPLAY.                                           00021600
021700     05  RPT-COUNT-1             PIC ZZZ,ZZ9.                     00021700
021800     05  RPT-COUNT-1-N REDEFINES RPT-COUNT-1 PIC X(07).           00021800
021900     05  RPT-COUNT-2             PIC ZZZ,ZZ9.                     00021900
022000     05  RPT-COUNT-2-N REDEFINES RPT-COUNT-2 PIC X(07).           00022000
022050     05  FILLER                  PIC X(04).                 00022050
022100*                                                                 00022100
022400*                                                                 00022400
022500 01  RPT-HEADER-LINES.                                            00022500
022600     05  RPT-TITLE-LINE          PIC X(40)                       00022600
022700             VALUE '=== Raport Wypozyczen ==='.                  00022700
022800     05  RPT-BLANK-LINE          PIC X(40) VALUE SPACES.          00022800
022900     05  RPT-SUMMARY-TITLE       PIC X(40)                       00022900
023000             VALUE '=== Podsumowanie ==='.                       00023000
023050     05  FILLER                  PIC X(04).                 00023050
023100*                                                                 00023100
023200*                  CL*08 - REPLACED THE FIXED-WIDTH READER/          CL*08
023220*                  ITEM LINES WITH FREE-TEXT STRING BUILDS -         CL*08
023240*                  SEE 821/825 BELOW  (REQ 8210)                     CL*08
023260 01  RPT-RDR-LINE-WORK.                                              CL*08
023280     05  RPT-RDR-LINE-TEXT    PIC X(128).                            CL*08
023300     05  FILLER               PIC X(004).                            CL*08
023320*                                                                 00023320
023340 01  RPT-ITM-DUE-WORK.                                               CL*08
023360     05  RPT-ITM-DUE          PIC X(10).                             CL*08
023380     05  FILLER               PIC X(004).                            CL*08
023400*                                                                 00023400
023420 01  RPT-ITM-LINE-WORK.                                              CL*08
023440     05  RPT-ITM-LINE-TEXT    PIC X(128).                            CL*08
023460     05  FILLER               PIC X(004).                            CL*08
023480*                                                                 00023480
023500*                  CL*09 - TRANSACTION COUNTS NOW FEED AN             CL*09
023520*                  END-OF-RUN STATISTICS SECTION ON THE REPORT        CL*09
023540*                  INSTEAD OF SITTING UNUSED IN WORKING-STORAGE        CL*09
023560*                  (REQ 8215)                                         CL*09
023580 01  RPT-STATS-TITLE-LINE.                                           CL*09
023600     05  FILLER               PIC X(40)                              CL*09
023620         VALUE '=== Statystyka Transakcji ==='.                      CL*09
023640     05  FILLER               PIC X(04).                             CL*09
023660*                                                                 CL*09
023680 01  RPT-STATS-TOTAL-LINE.                                           CL*09
023700     05  FILLER               PIC X(33)                              CL*09
023720         VALUE 'Przetworzono rekordow transakcji:'.                  CL*09
023740     05  FILLER               PIC X(01) VALUE SPACE.                 CL*09
023760     05  RPT-STATS-TOTAL-DISP PIC X(07).                             CL*09
023780     05  FILLER               PIC X(91) VALUE SPACES.                CL*09
023800*                                                                 CL*09
023820 01  RPT-STATS-COUNT-DISPLAY.                                        CL*09
023840     05  RPT-STATS-CNT-REQ    PIC ZZZ,ZZ9.                           CL*09
023860     05  RPT-STATS-CNT-REQ-N REDEFINES RPT-STATS-CNT-REQ             CL*09
023880             PIC X(07).                                              CL*09
023900     05  RPT-STATS-CNT-ACC    PIC ZZZ,ZZ9.                           CL*09
023920     05  RPT-STATS-CNT-ACC-N REDEFINES RPT-STATS-CNT-ACC             CL*09
023940             PIC X(07).                                              CL*09
023960     05  RPT-STATS-CNT-REJ    PIC ZZZ,ZZ9.                           CL*09
023980     05  RPT-STATS-CNT-REJ-N REDEFINES RPT-STATS-CNT-REJ             CL*09
024000             PIC X(07).                                              CL*09
024020     05  FILLER               PIC X(04).                             CL*09
024040*                                                                 CL*09
024060 01  RPT-STATS-LINE-WORK.                                            CL*09
024080     05  RPT-STATS-LINE-TEXT  PIC X(128).                            CL*09
024100     05  FILLER               PIC X(004).                            CL*09
024120*                                                                 CL*09
024800*                                                                 00024800
024900 01  RPT-SUMMARY-LINE1.                                            00024900
025000     05  FILLER                  PIC X(38)                       00025000
025100       VALUE 'Czytelnicy z aktywnymi wypozyczeniami:'.            00025100
025200     05  FILLER                  PIC X(01) VALUE SPACE.           00025200
025300     05  RPT-SUM-USERS           PIC X(07).                       00025300
025400     05  FILLER                  PIC X(86) VALUE SPACES.          00025400
025500*                                                                 00025500
025600 01  RPT-SUMMARY-LINE2.                                            00025600
025700     05  FILLER                  PIC X(30)                       00025700
025800       VALUE 'Pozycje aktualnie wypozyczone:'.                    00025800
025900     05  FILLER                  PIC X(01) VALUE SPACE.           00025900
026000     05  RPT-SUM-ITEMS           PIC X(07).                       00026000
026100     05  FILLER                  PIC X(94) VALUE SPACES.          00026100
026200*                                                                 00026200
026300 01  LOG-LINE-WORK.                                               00026300
026400     05  LOG-STATUS-WORD         PIC X(08).                       00026400
026500     05  LOG-TYPE-WORD           PIC X(06).                       00026500
026600     05  LOG-BODY                PIC X(118).                      00026600
026650     05  LOG-REASON-CLAUSE       PIC X(60) VALUE SPACES.          00026650
026660     05  FILLER                  PIC X(04).                 00026660
026662*                  CL*08 - DISPLAY SUBSTITUTES SO A FAILED           CL*08
026664*                  LOOKUP LOGS '(ITEM/USER NOT FOUND)' RATHER        CL*08
026666*                  THAN SOME OTHER RECORD'S TITLE OR NAME            CL*08
026668*                  (REQ 8210)                                        CL*08
026670 01  LOG-SUBST-FIELDS.                                               CL*08
026672     05  LOG-ITEM-TITLE-DISP  PIC X(80).                             CL*08
026674     05  LOG-USER-NAME-DISP   PIC X(61).                             CL*08
026676     05  FILLER               PIC X(03).                             CL*08
026678*                                                                 00026678
026700*                                                                 00026700
026800****************************************************************  00026800
026900 PROCEDURE DIVISION.                                               00026900
027000****************************************************************  00027000
027100*                                                                 00027100
027200 000-MAIN.                                                        00027200
027300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00027300
027400     ACCEPT CURRENT-TIME FROM TIME.                               00027400
027500     DISPLAY 'LIBUPD1 STARTED DATE = ' CURRENT-CCYY '-'           00027500
027600             CURRENT-MONTH '-' CURRENT-DAY.                        00027600
027700     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00027700
027800             CURRENT-MINUTE ':' CURRENT-SECOND.                    00027800
027900                                                                   00027900
028000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00028000
028100     PERFORM 710-LOAD-ITEM-MASTER THRU 710-EXIT.                  00028100
028200     PERFORM 715-SORT-ITEM-TABLE THRU 715-EXIT.                   00028200
028300     PERFORM 720-LOAD-USER-MASTER THRU 720-EXIT.                  00028300
028400     PERFORM 725-SORT-USER-TABLE THRU 725-EXIT.                   00028400
028500                                                                   00028500
028600     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.                  00028600
028700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00028700
028800             UNTIL WS-TRAN-EOF = 'Y'.                              00028800
028900                                                                   00028900
029000     PERFORM 820-PRODUCE-LOAN-REPORT THRU 820-EXIT.                00029000
029100     PERFORM 850-REPORT-SUMMARY-TOTALS THRU 850-EXIT.             00029100
029150     PERFORM 860-REPORT-TRAN-STATS THRU 860-EXIT.                    CL*09
029200                                                                   00029200
029300     PERFORM 900-REWRITE-ITEM-MASTER THRU 900-EXIT.                00029300
029400     PERFORM 910-REWRITE-USER-MASTER THRU 910-EXIT.                00029400
029500                                                                   00029500
029600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00029600
029700     GOBACK.                                                       00029700
029800*                                                                 00029800
029900 700-OPEN-FILES.                                                   00029900
030000     OPEN INPUT  ITEMS-MASTER-IN                                  00030000
030100                 USERS-MASTER-IN                                  00030100
030200                 TRANSACTION-FILE                                 00030200
030300          OUTPUT ITEMS-MASTER-OUT                                 00030300
030400                 USERS-MASTER-OUT                                 00030400
030500                 LOAN-REPORT-OUT                                  00030500
030600                 TRANSACTION-LOG-OUT.                             00030600
030700     IF WS-ITEMIN-STATUS NOT = '00'                               00030700
030800         DISPLAY 'ERROR OPENING ITEM MASTER INPUT. RC: '          00030800
030900                 WS-ITEMIN-STATUS                                 00030900
031000         MOVE 16 TO RETURN-CODE                                   00031000
031100         MOVE 'Y' TO WS-TRAN-EOF                                  00031100
031200     END-IF.                                                      00031200
031300     IF WS-USERIN-STATUS NOT = '00'                               00031300
031400         DISPLAY 'ERROR OPENING USER MASTER INPUT. RC: '          00031400
031500                 WS-USERIN-STATUS                                 00031500
031600         MOVE 16 TO RETURN-CODE                                   00031600
031700         MOVE 'Y' TO WS-TRAN-EOF                                  00031700
031800     END-IF.                                                      00031800
031900     IF WS-TRANFILE-STATUS NOT = '00'                             00031900
032000         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC: '           00032000
032100                 WS-TRANFILE-STATUS                               00032100
032200         MOVE 16 TO RETURN-CODE                                   00032200
032300         MOVE 'Y' TO WS-TRAN-EOF                                  00032300
032400     END-IF.                                                      00032400
032500 700-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700*                                                                 00032700
032800 710-LOAD-ITEM-MASTER.                                            00032800
032900     MOVE 0 TO WS-ITEM-COUNT.                                     00032900
033000     READ ITEMS-MASTER-IN                                         00033000
033100         AT END MOVE 'Y' TO WS-ITEM-EOF                           00033100
033200     END-READ.                                                    00033200
033300     PERFORM 711-BUILD-ITEM-TABLE THRU 711-EXIT                   00033300
033400             UNTIL WS-ITEM-EOF = 'Y'.                              00033400
033500 710-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
033700*                                                                 00033700
033800 711-BUILD-ITEM-TABLE.                                            00033800
033900     IF ITI-ITEM-TYPE NOT = 'BOOK   ' AND                         00033900
034000        ITI-ITEM-TYPE NOT = 'MAGAZINE'                            00034000
034100         DISPLAY 'FATAL - INVALID ITEM-TYPE ON ITEM MASTER: '     00034100
034200                 ITI-ITEM-ID ' TYPE=' ITI-ITEM-TYPE               00034200
034300         MOVE 16 TO RETURN-CODE                                   00034300
034400         PERFORM 790-CLOSE-FILES THRU 790-EXIT                    00034400
034500         GOBACK                                                   00034500
034600     END-IF.                                                      00034600
034700     ADD 1 TO WS-ITEM-COUNT.                                      00034700
034800     MOVE ITI-ITEM-ID         TO IT-ITEM-ID(WS-ITEM-COUNT).       00034800
034900     MOVE ITI-ITEM-TYPE       TO IT-ITEM-TYPE(WS-ITEM-COUNT).     00034900
035000     MOVE ITI-ITEM-TITLE      TO IT-ITEM-TITLE(WS-ITEM-COUNT).    00035000
035100     MOVE ITI-ITEM-YEAR       TO IT-ITEM-YEAR(WS-ITEM-COUNT).     00035100
035200     MOVE ITI-ITEM-AVAIL      TO IT-ITEM-AVAIL(WS-ITEM-COUNT).    00035200
035300     MOVE ITI-BORROW-DATE     TO IT-BORROW-DATE(WS-ITEM-COUNT).   00035300
035400     MOVE ITI-DUE-DATE        TO IT-DUE-DATE(WS-ITEM-COUNT).      00035400
035500     MOVE ITI-BOOK-AUTHOR     TO IT-BOOK-AUTHOR(WS-ITEM-COUNT).   00035500
035600     MOVE ITI-BOOK-GENRE      TO IT-BOOK-GENRE(WS-ITEM-COUNT).    00035600
035700     MOVE ITI-MAG-ISSUE-NO    TO IT-MAG-ISSUE-NO(WS-ITEM-COUNT).  00035700
035800     MOVE ITI-MAG-PUBLISHER   TO IT-MAG-PUBLISHER(WS-ITEM-COUNT). 00035800
035900     READ ITEMS-MASTER-IN                                         00035900
036000         AT END MOVE 'Y' TO WS-ITEM-EOF                           00036000
036100     END-READ.                                                    00036100
036200 711-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500 715-SORT-ITEM-TABLE.                                              00036500
036600     IF WS-ITEM-COUNT > 1                                         00036600
036700         CALL 'LIBSORT' USING WS-ITEM-COUNT, ITEM-TABLE           00036700
036800     END-IF.                                                      00036800
036900 715-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100*                                                                 00037100
037200 720-LOAD-USER-MASTER.                                            00037200
037300     MOVE 0 TO WS-USER-COUNT.                                     00037300
037400     READ USERS-MASTER-IN                                         00037400
037500         AT END MOVE 'Y' TO WS-USER-EOF                           00037500
037600     END-READ.                                                    00037600
037700     PERFORM 721-BUILD-USER-TABLE THRU 721-EXIT                   00037700
037800             UNTIL WS-USER-EOF = 'Y'.                              00037800
037900 720-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200 721-BUILD-USER-TABLE.                                            00038200
038300     ADD 1 TO WS-USER-COUNT.                                      00038300
038400     MOVE USI-USER-ID         TO UT-USER-ID-KEY(WS-USER-COUNT).   00038400
038500     MOVE USI-USER-ID         TO UT-USER-ID(WS-USER-COUNT).      00038500
038600     MOVE USI-FIRST-NAME      TO UT-FIRST-NAME(WS-USER-COUNT).   00038600
038700     MOVE USI-LAST-NAME       TO UT-LAST-NAME(WS-USER-COUNT).    00038700
038800     MOVE USI-LOAN-COUNT      TO UT-LOAN-COUNT(WS-USER-COUNT).   00038800
038900     PERFORM 722-COPY-LOANED-SLOTS THRU 722-EXIT                 00038900
039000             VARYING LOAN-IDX FROM 1 BY 1 UNTIL LOAN-IDX > 5.     00039000
039100     READ USERS-MASTER-IN                                         00039100
039200         AT END MOVE 'Y' TO WS-USER-EOF                           00039200
039300     END-READ.                                                    00039300
039400 721-EXIT.                                                        00039400
039500     EXIT.                                                        00039500
039600*                                                                 00039600
039700 722-COPY-LOANED-SLOTS.                                            00039700
039800     MOVE USI-LOANED-ITEMS(LOAN-IDX) TO                           00039800
039900          UT-LOANED-ITEMS(WS-USER-COUNT, LOAN-IDX).                00039900
040000 722-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300 725-SORT-USER-TABLE.                                              00040300
040400     IF WS-USER-COUNT > 1                                         00040400
040500         CALL 'LIBSORT' USING WS-USER-COUNT, USER-TABLE           00040500
040600     END-IF.                                                      00040600
040700 725-EXIT.                                                        00040700
040800     EXIT.                                                        00040800
040900*                                                                 00040900
041000 100-PROCESS-TRANSACTIONS.                                        00041000
041100     PERFORM 200-APPLY-TRANSACTION THRU 200-EXIT.                 00041100
041200     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.                  00041200
041300 100-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500*                                                                 00041500
041600 110-READ-TRANSACTION.                                            00041600
041700     READ TRANSACTION-FILE                                        00041700
041800         AT END MOVE 'Y' TO WS-TRAN-EOF                           00041800
041900     END-READ.                                                    00041900
042000 110-EXIT.                                                        00042000
042100     EXIT.                                                        00042100
042200*                                                                 00042200
042300 200-APPLY-TRANSACTION.                                            00042300
042400     ADD 1 TO NUM-TRAN-RECS.                                      00042400
042500     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00042500
042600     MOVE 'N' TO WS-USER-FOUND-SW.                                00042600
042700     SET IT-TAB-IDX TO 1.                                         00042700
042710     SET UT-TAB-IDX TO 1.                                         00042710
042720     IF WS-ITEM-COUNT > 0                                         00042720
042800         SEARCH ALL IT-ENTRY                                      00042800
042900             WHEN IT-ITEM-ID(IT-TAB-IDX) = TXN-ITEM-ID            00042900
043000                 MOVE 'Y' TO WS-ITEM-FOUND-SW                     00043000
043100         END-SEARCH                                               00043100
043110     END-IF.                                                      00043110
043200     IF WS-USER-COUNT > 0                                         00043200
043300         SEARCH ALL UT-ENTRY                                      00043300
043400             WHEN UT-USER-ID-KEY(UT-TAB-IDX) = TXN-USER-ID        00043400
043500                 MOVE 'Y' TO WS-USER-FOUND-SW                     00043500
043600         END-SEARCH                                               00043600
043610     END-IF.                                                      00043610
043620*                  CL*08 - STAGE THE CALL ARGS IN WS-ITEM-           CL*08
043622*                  CALL-BUF / WS-USER-CALL-BUF SO A NOT-             CL*08
043624*                  FOUND ITEM OR USER NEVER ADDRESSES SLOT 1         CL*08
043626*                  OF A ZERO-OCCURRENCE TABLE  (REQ 8210)            CL*08
043628     MOVE SPACES TO WS-ITEM-CALL-BUF.                                CL*08
043630     IF WS-ITEM-FOUND                                                CL*08
043632         MOVE IT-ENTRY(IT-TAB-IDX) TO WS-ITEM-CALL-BUF               CL*08
043634     END-IF.                                                         CL*08
043636     MOVE SPACES TO WS-USER-CALL-BUF.                                CL*08
043638     IF WS-USER-FOUND                                                CL*08
043640         MOVE UT-DATA-AREA(UT-TAB-IDX) TO WS-USER-CALL-BUF           CL*08
043642     END-IF.                                                         CL*08
043700     PERFORM 210-COUNT-TRAN-TYPE THRU 210-EXIT.                      CL*08
043800     CALL 'LIBLOAN' USING TRANSACTION-RECORD, WS-ITEM-FOUND-SW,      CL*08
043900             WS-ITEM-CALL-BUF, WS-USER-FOUND-SW,                     CL*08
044000             WS-USER-CALL-BUF, WS-TXN-OK, WS-TXN-MSG.                CL*08
044010     IF WS-ITEM-FOUND                                                CL*08
044020         MOVE WS-ITEM-CALL-BUF TO IT-ENTRY(IT-TAB-IDX)               CL*08
044030     END-IF.                                                         CL*08
044040     IF WS-USER-FOUND                                                CL*08
044050         MOVE WS-USER-CALL-BUF TO UT-DATA-AREA(UT-TAB-IDX)           CL*08
044060     END-IF.                                                         CL*08
044100     PERFORM 220-COUNT-TRAN-RESULT THRU 220-EXIT.                    CL*08
044200     PERFORM 230-WRITE-TRAN-LOG THRU 230-EXIT.                       CL*08
044300 200-EXIT.                                                        00044300
044400     EXIT.                                                        00044400
044500*                                                                 00044500
044600 210-COUNT-TRAN-TYPE.                                             00044600
044700     IF TXN-IS-LOAN                                               00044700
044800         ADD 1 TO NUM-LOAN-REQUESTS                               00044800
044900     ELSE                                                         00044900
045000     IF TXN-IS-RETURN                                             00045000
045100         ADD 1 TO NUM-RETURN-REQUESTS                             00045100
045200     ELSE                                                         00045200
045300     IF TXN-IS-EXTEND                                             00045300
045400         ADD 1 TO NUM-EXTEND-REQUESTS                             00045400
045500     END-IF END-IF END-IF.                                        00045500
045600 210-EXIT.                                                        00045600
045700     EXIT.                                                        00045700
045800*                                                                 00045800
045900 220-COUNT-TRAN-RESULT.                                           00045900
046000     IF WS-TXN-ACCEPTED                                           00046000
046100         IF TXN-IS-LOAN                                           00046100
046200             ADD 1 TO NUM-LOAN-ACCEPTED                           00046200
046300         ELSE                                                     00046300
046400         IF TXN-IS-RETURN                                         00046400
046500             ADD 1 TO NUM-RETURN-ACCEPTED                         00046500
046600         ELSE                                                     00046600
046700         IF TXN-IS-EXTEND                                         00046700
046800             ADD 1 TO NUM-EXTEND-ACCEPTED                         00046800
046900         END-IF END-IF END-IF                                     00046900
047000     END-IF.                                                      00047000
047100 220-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 230-WRITE-TRAN-LOG.                                              00047400
047500     IF WS-TXN-ACCEPTED                                           00047500
047600         MOVE 'ACCEPTED' TO LOG-STATUS-WORD                       00047600
047650         MOVE SPACES TO LOG-REASON-CLAUSE                         00047650
047700     ELSE                                                         00047700
047800         MOVE 'REJECTED' TO LOG-STATUS-WORD                       00047800
047850         STRING ' [reason: ' DELIMITED BY SIZE                    00047850
047860                WS-TXN-MSG   DELIMITED BY '  '                   00047860
047870                ']'          DELIMITED BY SIZE                   00047870
047880           INTO LOG-REASON-CLAUSE                                 00047880
047890         END-STRING                                               00047890
047900     END-IF.                                                      00047900
048000     MOVE TXN-TYPE TO LOG-TYPE-WORD.                              00048000
048020*                  CL*08 - SUBSTITUTE A NOT-FOUND LITERAL            CL*08
048040*                  INSTEAD OF READING SOME OTHER ITEM'S              CL*08
048060*                  TITLE OR USER'S NAME WHEN THE LOOKUP              CL*08
048080*                  FAILED  (REQ 8210)                                CL*08
048100     IF WS-ITEM-FOUND                                                CL*08
048120         MOVE IT-ITEM-TITLE(IT-TAB-IDX) TO LOG-ITEM-TITLE-DISP       CL*08
048140     ELSE                                                            CL*08
048160         MOVE '(ITEM NOT FOUND)' TO LOG-ITEM-TITLE-DISP              CL*08
048180     END-IF.                                                         CL*08
048200     IF WS-USER-FOUND                                                CL*08
048220         STRING UT-FIRST-NAME(UT-TAB-IDX) DELIMITED BY '  '          CL*08
048240                ' ' DELIMITED BY SIZE                                CL*08
048260                UT-LAST-NAME(UT-TAB-IDX) DELIMITED BY '  '           CL*08
048280           INTO LOG-USER-NAME-DISP                                   CL*08
048300         END-STRING                                                  CL*08
048320     ELSE                                                            CL*08
048340         MOVE '(USER NOT FOUND)' TO LOG-USER-NAME-DISP               CL*08
048360     END-IF.                                                         CL*08
048380     MOVE SPACES TO LOG-BODY.                                     00048380
048400*                  TWO-SPACE DELIMITERS TRIM THE TRAILING         00048400
048420*                  BLANK PADDING OFF A FIXED FIELD WITHOUT        00048420
048440*                  CUTTING A MULTI-WORD TITLE OR NAME SHORT -     00048440
048460*                  A SINGLE EMBEDDED SPACE IS NOT TREATED AS      00048460
048470*                  THE DELIMITER                                  00048470
048480     STRING LOG-ITEM-TITLE-DISP DELIMITED BY '  '                    CL*08
048500            ' -> ' DELIMITED BY SIZE                              00048500
048520            LOG-USER-NAME-DISP DELIMITED BY '  '                     CL*08
048540            ' (Date: ' DELIMITED BY SIZE                          00048540
048560            TXN-DATE DELIMITED BY SIZE                            00048560
048580            ')' DELIMITED BY SIZE                                 00048580
048600            LOG-REASON-CLAUSE DELIMITED BY '  '                   00048600
048620       INTO LOG-BODY                                              00048620
048640     END-STRING.                                                  00048640
049300     MOVE SPACES TO LOG-RECORD.                                   00049300
049400     STRING LOG-STATUS-WORD DELIMITED BY SIZE                    00049400
049500            ' '          DELIMITED BY SIZE                       00049500
049600            LOG-TYPE-WORD DELIMITED BY '  '                       00049600
049700            ': '         DELIMITED BY SIZE                       00049700
049800            LOG-BODY     DELIMITED BY SIZE                       00049800
049900       INTO LOG-RECORD                                            00049900
050000     END-STRING.                                                  00050000
050100     WRITE LOG-RECORD.                                            00050100
050200 230-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400*                                                                 00050400
050500 790-CLOSE-FILES.                                                 00050500
050600     CLOSE ITEMS-MASTER-IN  ITEMS-MASTER-OUT                      00050600
050700           USERS-MASTER-IN  USERS-MASTER-OUT                      00050700
050800           TRANSACTION-FILE LOAN-REPORT-OUT                       00050800
050900           TRANSACTION-LOG-OUT.                                   00050900
051000 790-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 800-INIT-REPORT.                                                 00051300
051400     WRITE LOAN-REPORT-RECORD FROM RPT-TITLE-LINE AFTER PAGE.     00051400
051500     WRITE LOAN-REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1.        00051500
051600 800-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800*                                                                 00051800
051900 820-PRODUCE-LOAN-REPORT.                                         00051900
052000     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00052000
052100     PERFORM 821-REPORT-ONE-READER THRU 821-EXIT                 00052100
052200             VARYING UT-TAB-IDX FROM 1 BY 1                      00052200
052300             UNTIL UT-TAB-IDX > WS-USER-COUNT.                    00052300
052400 820-EXIT.                                                        00052400
052500     EXIT.                                                        00052500
052600*                                                                 00052600
052700 821-REPORT-ONE-READER.                                           00052700
052800     IF UT-LOAN-COUNT(UT-TAB-IDX) > 0                             00052800
052900         ADD 1 TO WS-USERS-WITH-LOANS                             00052900
052920*                  CL*08 - READER LINE IS NOW STRUNG UP AS           CL*08
052940*                  FREE TEXT, TWO-SPACE DELIMITED, SO THE            CL*08
052960*                  NAME FIELDS' TRAILING PAD DOES NOT PRINT          CL*08
052980*                  (REQ 8210)                                        CL*08
053000         MOVE SPACES TO RPT-RDR-LINE-WORK                            CL*08
053020         STRING 'Czytelnik: ' DELIMITED BY SIZE                      CL*08
053040                UT-FIRST-NAME(UT-TAB-IDX) DELIMITED BY '  '          CL*08
053060                ' ' DELIMITED BY SIZE                                CL*08
053080                UT-LAST-NAME(UT-TAB-IDX) DELIMITED BY '  '           CL*08
053100           INTO RPT-RDR-LINE-TEXT                                    CL*08
053120         END-STRING                                                  CL*08
053200         WRITE LOAN-REPORT-RECORD FROM RPT-RDR-LINE-WORK             CL*08
053220               AFTER 1                                               CL*08
053300         PERFORM 825-REPORT-USER-ITEMS THRU 825-EXIT              00053300
053400                 VARYING LOAN-IDX FROM 1 BY 1 UNTIL LOAN-IDX > 5  00053400
053500         WRITE LOAN-REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1     00053500
053600     END-IF.                                                      00053600
053700 821-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900*                                                                 00053900
054000 825-REPORT-USER-ITEMS.                                           00054000
054100     IF UT-LOANED-ITEMS(UT-TAB-IDX, LOAN-IDX) NOT = SPACES        00054100
054150         AND WS-ITEM-COUNT > 0                                    00054150
054200         SET IT-TAB-IDX TO 1                                      00054200
054300         SEARCH ALL IT-ENTRY                                      00054300
054400             WHEN IT-ITEM-ID(IT-TAB-IDX) =                        00054400
054500                  UT-LOANED-ITEMS(UT-TAB-IDX, LOAN-IDX)           00054500
054600                 MOVE IT-DUE-DATE(IT-TAB-IDX) TO RPT-SRC-DATE        CL*08
054700                 MOVE RPT-SRC-CCYY TO RPT-DD-CCYY                 00054700
054800                 MOVE RPT-SRC-MM   TO RPT-DD-MM                   00054800
054900                 MOVE RPT-SRC-DD   TO RPT-DD-DD                   00054900
055000                 MOVE RPT-DATE-DISPLAY TO RPT-ITM-DUE             00055000
055020*                  CL*08 - ITEM LINE ALSO STRUNG UP FREE-            CL*08
055040*                  TEXT SO THE TITLE'S TRAILING PAD DOES NOT         CL*08
055060*                  PRINT  (REQ 8210)                                 CL*08
055080                 MOVE SPACES TO RPT-ITM-LINE-WORK                    CL*08
055100                 STRING '- ' DELIMITED BY SIZE                       CL*08
055120                        IT-ITEM-TITLE(IT-TAB-IDX)                    CL*08
055140                            DELIMITED BY '  '                        CL*08
055160                        '  (termin zwrotu: ' DELIMITED BY SIZE       CL*08
055180                        RPT-ITM-DUE DELIMITED BY SIZE                CL*08
055200                        ')' DELIMITED BY SIZE                        CL*08
055220                   INTO RPT-ITM-LINE-TEXT                            CL*08
055240                 END-STRING                                          CL*08
055260                 WRITE LOAN-REPORT-RECORD FROM RPT-ITM-LINE-WORK     CL*08
055280                       AFTER 1                                       CL*08
055400                 ADD 1 TO WS-ITEMS-ON-LOAN                        00055400
055500         END-SEARCH                                               00055500
055600     END-IF.                                                      00055600
055700 825-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900*                                                                 00055900
056000 850-REPORT-SUMMARY-TOTALS.                                       00056000
056100     WRITE LOAN-REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1.       00056100
056200     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-TITLE AFTER 1.    00056200
056300     MOVE WS-USERS-WITH-LOANS TO RPT-COUNT-1.                     00056300
056400     MOVE RPT-COUNT-1-N TO RPT-SUM-USERS.                         00056400
056500     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE1 AFTER 1.    00056500
056600     MOVE WS-ITEMS-ON-LOAN TO RPT-COUNT-2.                        00056600
056700     MOVE RPT-COUNT-2-N TO RPT-SUM-ITEMS.                         00056700
056800     WRITE LOAN-REPORT-RECORD FROM RPT-SUMMARY-LINE2 AFTER 1.    00056800
056900 850-EXIT.                                                        00056900
057000     EXIT.                                                        00057000
057003*                                                                 00057050
057006*                  CL*09 - END-OF-RUN BREAKDOWN OF REQUESTED VS       CL*09
057009*                  ACCEPTED COUNTS PER TRANSACTION TYPE, PLUS THE     CL*09
057012*                  OVERALL RECORD COUNT, SO A REJECT SPIKE ON A       CL*09
057015*                  GIVEN RUN SHOWS UP ON THE REPORT INSTEAD OF        CL*09
057018*                  ONLY IN WORKING-STORAGE  (REQ 8215)                CL*09
057021 860-REPORT-TRAN-STATS.                                              CL*09
057024     WRITE LOAN-REPORT-RECORD FROM RPT-BLANK-LINE AFTER 1.           CL*09
057027     WRITE LOAN-REPORT-RECORD FROM RPT-STATS-TITLE-LINE AFTER 1.     CL*09
057030     MOVE NUM-TRAN-RECS TO RPT-STATS-CNT-REQ.                        CL*09
057033     MOVE RPT-STATS-CNT-REQ-N TO RPT-STATS-TOTAL-DISP.               CL*09
057036     WRITE LOAN-REPORT-RECORD FROM RPT-STATS-TOTAL-LINE AFTER 1.     CL*09
057039     COMPUTE WS-STATS-REJECTED =                                     CL*09
057042             NUM-LOAN-REQUESTS - NUM-LOAN-ACCEPTED.                  CL*09
057045     MOVE NUM-LOAN-REQUESTS  TO RPT-STATS-CNT-REQ.                   CL*09
057048     MOVE NUM-LOAN-ACCEPTED  TO RPT-STATS-CNT-ACC.                   CL*09
057051     MOVE WS-STATS-REJECTED  TO RPT-STATS-CNT-REJ.                   CL*09
057054     MOVE SPACES TO RPT-STATS-LINE-WORK.                             CL*09
057057     STRING 'Wypozyczenia  - zadanych: ' DELIMITED BY SIZE           CL*09
057060            RPT-STATS-CNT-REQ-N          DELIMITED BY SIZE           CL*09
057063            '  zaakceptowano: '          DELIMITED BY SIZE           CL*09
057066            RPT-STATS-CNT-ACC-N          DELIMITED BY SIZE           CL*09
057069            '  odrzucono: '              DELIMITED BY SIZE           CL*09
057072            RPT-STATS-CNT-REJ-N          DELIMITED BY SIZE           CL*09
057075       INTO RPT-STATS-LINE-TEXT                                     CL*09
057078     END-STRING.                                                    CL*09
057081     WRITE LOAN-REPORT-RECORD FROM RPT-STATS-LINE-WORK AFTER 1.      CL*09
057084     COMPUTE WS-STATS-REJECTED =                                     CL*09
057087             NUM-RETURN-REQUESTS - NUM-RETURN-ACCEPTED.              CL*09
057090     MOVE NUM-RETURN-REQUESTS TO RPT-STATS-CNT-REQ.                  CL*09
057093     MOVE NUM-RETURN-ACCEPTED TO RPT-STATS-CNT-ACC.                  CL*09
057096     MOVE WS-STATS-REJECTED   TO RPT-STATS-CNT-REJ.                  CL*09
057099     MOVE SPACES TO RPT-STATS-LINE-WORK.                             CL*09
057102     STRING 'Zwroty        - zadanych: ' DELIMITED BY SIZE           CL*09
057105            RPT-STATS-CNT-REQ-N          DELIMITED BY SIZE           CL*09
057108            '  zaakceptowano: '          DELIMITED BY SIZE           CL*09
057111            RPT-STATS-CNT-ACC-N          DELIMITED BY SIZE           CL*09
057114            '  odrzucono: '              DELIMITED BY SIZE           CL*09
057117            RPT-STATS-CNT-REJ-N          DELIMITED BY SIZE           CL*09
057120       INTO RPT-STATS-LINE-TEXT                                     CL*09
057123     END-STRING.                                                    CL*09
057126     WRITE LOAN-REPORT-RECORD FROM RPT-STATS-LINE-WORK AFTER 1.      CL*09
057129     COMPUTE WS-STATS-REJECTED =                                     CL*09
057132             NUM-EXTEND-REQUESTS - NUM-EXTEND-ACCEPTED.              CL*09
057135     MOVE NUM-EXTEND-REQUESTS TO RPT-STATS-CNT-REQ.                  CL*09
057138     MOVE NUM-EXTEND-ACCEPTED TO RPT-STATS-CNT-ACC.                  CL*09
057141     MOVE WS-STATS-REJECTED   TO RPT-STATS-CNT-REJ.                  CL*09
057144     MOVE SPACES TO RPT-STATS-LINE-WORK.                             CL*09
057147     STRING 'Przedluzenia  - zadanych: ' DELIMITED BY SIZE           CL*09
057150            RPT-STATS-CNT-REQ-N          DELIMITED BY SIZE           CL*09
057153            '  zaakceptowano: '          DELIMITED BY SIZE           CL*09
057156            RPT-STATS-CNT-ACC-N          DELIMITED BY SIZE           CL*09
057159            '  odrzucono: '              DELIMITED BY SIZE           CL*09
057162            RPT-STATS-CNT-REJ-N          DELIMITED BY SIZE           CL*09
057165       INTO RPT-STATS-LINE-TEXT                                     CL*09
057168     END-STRING.                                                    CL*09
057171     WRITE LOAN-REPORT-RECORD FROM RPT-STATS-LINE-WORK AFTER 1.      CL*09
057174 860-EXIT.                                                           CL*09
057177     EXIT.                                                          CL*09
057180*                                                                 00057630
057200 900-REWRITE-ITEM-MASTER.                                         00057200
057300     PERFORM 901-WRITE-ONE-ITEM THRU 901-EXIT                     00057300
057400             VARYING IT-TAB-IDX FROM 1 BY 1                      00057400
057500             UNTIL IT-TAB-IDX > WS-ITEM-COUNT.                    00057500
057600 900-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800*                                                                 00057800
057900 901-WRITE-ONE-ITEM.                                              00057900
058000     MOVE IT-ITEM-ID(IT-TAB-IDX)       TO ITO-ITEM-ID.           00058000
058100     MOVE IT-ITEM-TYPE(IT-TAB-IDX)     TO ITO-ITEM-TYPE.         00058100
058200     MOVE IT-ITEM-TITLE(IT-TAB-IDX)    TO ITO-ITEM-TITLE.        00058200
058300     MOVE IT-ITEM-YEAR(IT-TAB-IDX)     TO ITO-ITEM-YEAR.         00058300
058400     MOVE IT-ITEM-AVAIL(IT-TAB-IDX)    TO ITO-ITEM-AVAIL.        00058400
058500     MOVE IT-BORROW-DATE(IT-TAB-IDX)   TO ITO-BORROW-DATE.       00058500
058600     MOVE IT-DUE-DATE(IT-TAB-IDX)      TO ITO-DUE-DATE.          00058600
058700     MOVE IT-BOOK-AUTHOR(IT-TAB-IDX)   TO ITO-BOOK-AUTHOR.       00058700
058800     MOVE IT-BOOK-GENRE(IT-TAB-IDX)    TO ITO-BOOK-GENRE.        00058800
058900     MOVE IT-MAG-ISSUE-NO(IT-TAB-IDX)  TO ITO-MAG-ISSUE-NO.      00058900
059000     MOVE IT-MAG-PUBLISHER(IT-TAB-IDX) TO ITO-MAG-PUBLISHER.     00059000
059100     WRITE ITO-REC.                                               00059100
059200 901-EXIT.                                                        00059200
059300     EXIT.                                                        00059300
059400*                                                                 00059400
059500 910-REWRITE-USER-MASTER.                                         00059500
059600     PERFORM 911-WRITE-ONE-USER THRU 911-EXIT                     00059600
059700             VARYING UT-TAB-IDX FROM 1 BY 1                      00059700
059800             UNTIL UT-TAB-IDX > WS-USER-COUNT.                    00059800
059900 910-EXIT.                                                        00059900
060000     EXIT.                                                        00060000
060100*                                                                 00060100
060200 911-WRITE-ONE-USER.                                              00060200
060300     MOVE UT-USER-ID(UT-TAB-IDX)       TO USO-USER-ID.           00060300
060400     MOVE UT-FIRST-NAME(UT-TAB-IDX)    TO USO-FIRST-NAME.        00060400
060500     MOVE UT-LAST-NAME(UT-TAB-IDX)     TO USO-LAST-NAME.         00060500
060600     MOVE UT-LOAN-COUNT(UT-TAB-IDX)    TO USO-LOAN-COUNT.        00060600
060700     PERFORM 912-COPY-OUT-SLOTS THRU 912-EXIT                    00060700
060800             VARYING LOAN-IDX FROM 1 BY 1 UNTIL LOAN-IDX > 5.     00060800
060900     WRITE USO-REC.                                               00060900
061000 911-EXIT.                                                        00061000
061100     EXIT.                                                        00061100
061200*                                                                 00061200
061300 912-COPY-OUT-SLOTS.                                               00061300
061400     MOVE UT-LOANED-ITEMS(UT-TAB-IDX, LOAN-IDX) TO                00061400
061500          USO-LOANED-ITEMS(LOAN-IDX).                             00061500
061600 912-EXIT.                                                        00061600
061700     EXIT.                                                        00061700
