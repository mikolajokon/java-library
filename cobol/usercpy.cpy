000100******************************************************************00000100
000200*    MEMBER: USERCPY                                              00000200
000300*    REGISTERED-USER (READER) MASTER RECORD, INCLUDING THE TABLE  00000300
000400*    OF UP TO 5 ITEM-IDS THIS READER CURRENTLY HAS ON LOAN.       00000400
000500*    COPY WITH REPLACING ==:TAG:== BY ==xxx== AT EACH POINT OF USE00000500
000600*                                                                 00000600
000700*    HISTORY                                                     00000700
000800*    04/14/92  D.STOUT    ORIGINAL LAYOUT                         00000800
000900*    08/02/95  R.OKAFOR   RAISED LOANED-ITEMS TABLE FROM 3 TO 5   00000900
001000*                        SLOTS TO MATCH THE NEW 5-LOAN POLICY     00001000
001100*                        (REQ 6003)                               00001100
001200*    09/20/98  T.MARCHETTI  Y2K REVIEW - NO DATE FIELDS HERE, NO  00001200
001300*                          CHANGE REQUIRED                        00001300
001400******************************************************************00001400
001500 01  :TAG:-REC.                                                  00001500
001600     05  :TAG:-USER-ID              PIC X(10).                   00001600
001700*                  FIRST 3 LETTERS OF LAST NAME + 4-DIGIT SEQ     00001700
001800     05  :TAG:-FIRST-NAME           PIC X(30).                   00001800
001900     05  :TAG:-LAST-NAME            PIC X(30).                   00001900
002000     05  :TAG:-LOAN-COUNT           PIC 9(02).                   00002000
002100*                  ITEMS CURRENTLY ON LOAN TO THIS READER, 0-5    00002100
002200     05  :TAG:-LOANED-ITEMS         PIC X(36)                    00002200
002300                                    OCCURS 5 TIMES.               00002300
002400*                  ITEM-ID VALUES, LOAN ORDER, SPACES = UNUSED    00002400
002500     05  FILLER                     PIC X(08).                  00002500
