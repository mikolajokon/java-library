000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  LIBSORT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* CALLED SORT UTILITY.  INSERTION-SORTS A WORKING-STORAGE TABLE   00000900
001000* OF FIXED 320-BYTE SLOTS INTO ASCENDING KEY ORDER, WHERE THE     00001000
001100* LEADING 36 BYTES OF EACH SLOT ARE THE COMPARE KEY.  USED BY     00001100
001200* LIBUPD1 TO ORDER THE ITEM-TABLE AND USER-TABLE FOR SEARCH ALL   00001200
001300* AND FOR THE READER-ASCENDING LOAN REPORT, SINCE THE --WITHOUT-  00001300
001400* DB BUILD HAS NO ISAM SUPPORT TO KEEP THE MASTERS KEY-SEQUENCED  00001400
001500* ON DISK.                                                        00001500
001600*                                                                 00001600
001700* HISTORY                                                         00001700
001800* 02/11/91  D.STOUT     ORIGINAL - BARE NUMERIC ARRAY INSERTION      CL*09
001900*                       SORT, WRITTEN FOR AN EARLIER IN-HOUSE        CL*09
001950*                       TABLE-WORK UTILITY                          CL*09
002100* 06/03/93  R.OKAFOR    RECAST AS LIBSORT - SORTS FIXED-WIDTH KEY00002100
002200*                       SLOTS INSTEAD OF A BARE NUMBER ARRAY, SO00002200
002300*                       IT CAN ORDER THE ITEM-ID AND USER-ID     00002300
002400*                       TABLES FOR THE LOAN SYSTEM  (REQ 4471)    00002400
002500* 09/20/98  T.MARCHETTI Y2K REVIEW - NO DATE FIELDS TOUCHED HERE,00002500
002600*                       NO CHANGE REQUIRED                       00002600
002700* 03/15/04  R.OKAFOR    CONVERTED THE BACKWARD SHUFFLE LOOP FROM 00002700
002800*                       INLINE PERFORM TO A PERFORMED PARAGRAPH 00002800
002900*                       PER SHOP STANDARD S-114                  00002900
003000****************************************************************  00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID. LIBSORT.                                             00003200
003300 AUTHOR. DOUG STOUT.                                              00003300
003400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00003400
003500 DATE-WRITTEN. 02/11/91.                                          00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY. NON-CONFIDENTIAL.                                      00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 DATA DIVISION.                                                   00004400
004500 WORKING-STORAGE SECTION.                                         00004500
004600*                                                                 00004600
004700 01  WORK-VARIABLES.                                              00004700
004800     05  MOVE-FROM          PIC S9(8)  COMP  VALUE 0.             00004800
004900     05  INSERT-TO          PIC S9(8)  COMP  VALUE 0.             00004900
005000     05  INSERT-TO-N        PIC S9(8)  COMP  VALUE 0.             00005000
005050     05  FILLER             PIC X(04).                           00005050
005100*                                                                 00005100
005200 01  HOLD-SLOT.                                                   00005200
005300     05  HOLD-KEY           PIC X(36) VALUE SPACES.               00005300
005310     05  HOLD-KEY-SPLIT REDEFINES HOLD-KEY.                      00005310
005320         10  HOLD-KEY-FIRST10 PIC X(10).                         00005320
005330         10  FILLER         PIC X(26).                           00005330
005400     05  HOLD-DATA          PIC X(284) VALUE SPACES.              00005400
005500*                                                                 00005500
005600 01  SUBSCRIPT-VIEW.                                              00005600
005700     05  SV-MOVE-FROM       PIC S9(8) COMP.                       00005700
005800     05  SV-MOVE-FROM-ALT REDEFINES SV-MOVE-FROM PIC S9(8) COMP. 00005800
005900     05  SV-INSERT-TO       PIC S9(8) COMP.                       00005900
006000     05  SV-INSERT-TO-ALT REDEFINES SV-INSERT-TO PIC S9(8) COMP. 00006000
006100     05  FILLER             PIC X(04).                           00006100
006200*                                                                 00006200
006300 01  SORT-SWITCHES.                                               00006300
006400     05  WS-SHUFFLE-DONE    PIC X     VALUE 'N'.                  00006400
006500         88  SHUFFLE-DONE   VALUE 'Y'.                            00006500
006600     05  FILLER             PIC X(03).                           00006600
006700*                                                                 00006700
006800 LINKAGE SECTION.                                                 00006800
006900 01  ARRAY-SIZE             PIC S9(8) COMP.                       00006900
007000 01  ARRAY-OF-SLOTS.                                              00007000
007100     05  SRT-SLOT           OCCURS 0 TO 2000 TIMES                00007100
007200                            DEPENDING ON ARRAY-SIZE.               00007200
007300         10  SRT-KEY        PIC X(36).                            00007300
007400         10  SRT-DATA       PIC X(284).                           00007400
007500*                                                                 00007500
007600****************************************************************  00007600
007700 PROCEDURE DIVISION USING ARRAY-SIZE, ARRAY-OF-SLOTS.             00007700
007800****************************************************************  00007800
007900*                                                                 00007900
008000 000-MAIN.                                                        00008000
008100     PERFORM 100-INSERTION-SORT THRU 100-EXIT                     00008100
008200             VARYING MOVE-FROM FROM 2 BY 1                        00008200
008300             UNTIL MOVE-FROM > ARRAY-SIZE.                        00008300
008400     GOBACK.                                                      00008400
008500*                                                                 00008500
008600 100-INSERTION-SORT.                                              00008600
008700     MOVE SRT-KEY(MOVE-FROM)  TO HOLD-KEY.                        00008700
008800     MOVE SRT-DATA(MOVE-FROM) TO HOLD-DATA.                       00008800
008900     COMPUTE INSERT-TO = MOVE-FROM - 1.                           00008900
009000     MOVE 'N' TO WS-SHUFFLE-DONE.                                 00009000
009100     PERFORM 110-SHUFFLE-BACK THRU 110-EXIT                       00009100
009200             UNTIL SHUFFLE-DONE OR INSERT-TO <= 0.                00009200
009300     MOVE HOLD-KEY  TO SRT-KEY(INSERT-TO + 1).                    00009300
009400     MOVE HOLD-DATA TO SRT-DATA(INSERT-TO + 1).                   00009400
009500 100-EXIT.                                                        00009500
009600     EXIT.                                                        00009600
009700*                                                                 00009700
009800 110-SHUFFLE-BACK.                                                00009800
009900     IF SRT-KEY(INSERT-TO) <= HOLD-KEY                            00009900
010000         MOVE 'Y' TO WS-SHUFFLE-DONE                              00010000
010100     ELSE                                                         00010100
010200         MOVE SRT-KEY(INSERT-TO)  TO SRT-KEY(INSERT-TO + 1)       00010200
010300         MOVE SRT-DATA(INSERT-TO) TO SRT-DATA(INSERT-TO + 1)      00010300
010400         COMPUTE INSERT-TO = INSERT-TO - 1                        00010400
010500     END-IF.                                                      00010500
010600 110-EXIT.                                                        00010600
010700     EXIT.                                                        00010700
